000100
000200*****************************************************************
000300*                                                                *
000400*  Working Storage - In-Memory Reference Tables                 *
000500*      Loaded once at AA020-Load-Tables from the three          *
000600*      reference files, then SEARCH ALL'd per order line.        *
000700*      Same shape idea as the SWT/LWT withholding tables -       *
000800*      one small header (a count) plus an OCCURS body.           *
000900*                                                                *
001000*****************************************************************
001100*
001200* 10/01/26 tjw - Created.
001300* 17/01/26 tjw - Table sizes bumped, Tx-Cls-Max 3000 was 1500 -
001400*                blew SY008 on the Denver metro run.
001500* 02/02/26 vbc - Added Tx-Sku-Seen / Tx-Dev-Seen so the once-only
001600*                exception rule doesn't need a re-sort.
001700*
001800 01  TX-Class-Table.
001900     03  Tx-Cls-Count           binary-long unsigned value zero.
002000     03  Tx-Cls-Entry           occurs 0 to 3000 times
002100                                 depending on Tx-Cls-Count
002200                                 ascending key is Tx-Cls-Key
002300                                 indexed by Tx-Cls-Ix.
002400         05  Tx-Cls-Key         pic x(15).
002500         05  Tx-Cls-Class       pic x(20).
002600         05  Tx-Cls-Taxability  pic x(20).
002700*
002800 01  TX-Map-Table.
002900     03  Tx-Map-Count           binary-long unsigned value zero.
003000     03  Tx-Map-Entry           occurs 0 to 3000 times
003100                                 depending on Tx-Map-Count
003200                                 ascending key is Tx-Map-Key
003300                                 indexed by Tx-Map-Ix.
003400         05  Tx-Map-Key         pic x(10).
003500         05  Tx-Map-Zip         pic x(5).
003600         05  Tx-Map-Juris       pic 9(5).
003700*
003800 01  TX-Rat-Table.
003900     03  Tx-Rat-Count           binary-long unsigned value zero.
004000     03  Tx-Rat-Entry           occurs 0 to 6000 times
004100                                 depending on Tx-Rat-Count
004200                                 ascending key is Tx-Rat-Juris
004300                                 indexed by Tx-Rat-Ix Tx-Rat-Sv.
004400         05  Tx-Rat-Juris       pic 9(5).
004500         05  Tx-Rat-Component   pic x(10).
004600         05  Tx-Rat-Rate        pic s9v9(5).
004700         05  Tx-Rat-Eff-From    pic 9(8).
004800         05  Tx-Rat-Eff-To      pic 9(8).
004900*
005000* Roll-up table, one entry per jurisdiction seen this run, plus
005100* the sentinel entry 0 for orders with no resolved jurisdiction.
005200* Searched linearly - a run rarely sees more than a few hundred.
005300*
005400 01  TX-Sum-Table.
005500     03  Tx-Sum-Count           binary-long unsigned value zero.
005600     03  Tx-Sum-Entry           occurs 0 to 500 times
005700                                 depending on Tx-Sum-Count
005800                                 indexed by Tx-Sum-Ix.
005900         05  Tx-Sum-Juris       pic 9(5).
006000         05  Tx-Sum-Taxable     pic s9(9)v99   comp-3.
006100         05  Tx-Sum-Collected   pic s9(9)v99   comp-3.
006200*
006300* Distinct-exception tracking - report an unmapped key once only.
006400*
006500 01  TX-Sku-Seen-Table.
006600     03  Tx-Sku-Seen-Count      binary-long unsigned value zero.
006700     03  Tx-Sku-Seen-Entry      pic x(15)
006800                                 occurs 0 to 3000 times
006900                                 depending on Tx-Sku-Seen-Count
007000                                 indexed by Tx-Sku-Seen-Ix.
007100*
007200 01  TX-Dev-Seen-Table.
007300     03  Tx-Dev-Seen-Count      binary-long unsigned value zero.
007400     03  Tx-Dev-Seen-Entry      pic x(10)
007500                                 occurs 0 to 3000 times
007600                                 depending on Tx-Dev-Seen-Count
007700                                 indexed by Tx-Dev-Seen-Ix.
007800*
