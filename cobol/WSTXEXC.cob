000100
000200*****************************************************************
000300*                                                                *
000400*  Record Definition For Unmapped SKU / Device Exception File    *
000500*      No key - written in the order the exception was first     *
000600*      seen, one row per distinct Ex-Key value                   *
000700*                                                                *
000800*****************************************************************
000900*  File size 32 bytes, 5 bytes filler reserved for growth.
001000*
001100* 09/01/26 tjw - Created.
001200* 14/01/26 tjw - Ex-Type widened to X(12) to hold UNMAPPED-DEV
001300*                without truncation - was X(10).
001400*
001500 01  TX-Exception-Record.
001600     03  Ex-Type                pic x(12).
001700*        UNMAPPED-SKU or UNMAPPED-DEV.
001800     03  Ex-Key                 pic x(15).
001900*        The Sku or Device-Number that failed to map.
002000     03  filler                 pic x(5).
002100*
