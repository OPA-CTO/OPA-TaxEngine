000100******************************************************************
000200*
000300*               SALES-TAX POSTING BATCH - MAIN DRIVER
000400*        Opens the four inputs, builds facts and jurisdiction
000500*        roll-ups, writes exceptions, prints the run log
000600*
000700******************************************************************
000800*
000900 IDENTIFICATION           DIVISION.
001000*=================================
001100*
001200 PROGRAM-ID.              TXENG.
001300***
001400 AUTHOR.                  T J Whitcombe, at OPA Batch Sys.
001500 INSTALLATION.            Overland Peak Amusement Co - IT / Batch.
001600 DATE-WRITTEN.            08/01/1988.
001700 DATE-COMPILED.
001800 SECURITY.                Company Confidential.  Distribution
001900                          restricted to OPA Batch Systems staff.
002000***
002100 REMARKS.                 Sales-tax posting batch for the vending
002200                          fleet.  Reads the filing-cycle Orders
002300                          extract plus three reference files,
002400                          resolves each line's tax class and
002500                          jurisdiction, applies the rate table in
002600                          effect on the transaction date and
002700                          writes the fact, summary and exception
002800                          files.  Calls TXCORE once per line as a
002900                          single-rate cross-check, logged but not
003000                          posted.
003100***
003200 VERSION.                 See Prog-Name in Working-Storage.
003300***
003400 CALLED MODULES.
003500                          TXCORE.
003600***
003700 FILES USED.
003800                          ORDERS-FILE.    Transaction extract.
003900                          TAXCLASS-FILE.  Sku to tax class master.
004000                          MACHMAP-FILE.   Device to jurisdiction.
004100                          RATES-FILE.     Jurisdiction rate table.
004200                          FACTOUT-FILE.   Transaction fact output.
004300                          SUMMOUT-FILE.   Jurisdiction roll-up.
004400                          EXCPOUT-FILE.   Unmapped Sku / device.
004500***
004600 ERROR MESSAGES USED.
004700                          System wide - SY001.
004800                          Program specific - TX001 thru TX009.
004900***
005000** CHANGE LOG
005100** ----------
005200** 08/01/88 tjw - 1.0.00 Created, first cut of the fact-build
005300**                       loop for the pilot jurisdiction.
005400** 15/03/88 tjw -    .01 Summary now sentinels unmapped orders
005500**                       under jurisdiction zero, was dropping
005600**                       them silently.
005700** 22/03/88 tjw -    .02 CALL to TXCORE added as a cross-check,
005800**                       logged only, does not affect FACTOUT.
005900** 09/11/89 vbc -    .03 Reference tables loaded to OCCURS DEPEND-
006000**                       ING tables, replaced fixed 500-row limit.
006050** 22/06/90 tjw -    .04 Comment cleanup after the DEPENDING ON
006060**                       change, no logic touched.
006100** 14/09/91 vbc -    .05 Rate scan widened to handle more than one
006200**                       component row per jurisdiction.
006250** 07/02/93 tjw -    .06 File status checks tightened - was only
006260**                       checking ORDERS-FILE on open, the other
006270**                       three fell straight through to AB100
006280**                       with garbage tables.
006300** 03/11/95 tjw - 2.0.00 Y2K sweep: all dates confirmed ccyymmdd
006400**                       on input, no windowing logic anywhere
006500**                       in this program - certified clean.
006550** 12/08/97 vbc -    .01 Run log widened, ops wanted unmapped Sku
006560**                       and device counts on the same line as
006570**                       the fact/summary counts.
006600** 19/02/99 vbc - 2.0.01 Year-2000 certification pass for the
006700**                       whole TaxEngine suite - TXENG signed off.
006750** 04/06/00 tjw -    .02 Straightened out a copy-paste in the
006760**                       MACHMAP open-error message, was still
006770**                       saying ORDERS-FILE.
006800** 30/07/02 tjw -    .05 Exception list de-duped, was writing a
006900**                       row per occurrence not per distinct key.
006950** 14/01/04 vbc -    .06 Cls-Loaded / Map-Loaded / Rat-Loaded
006960**                       counts added to the TX004 load-complete
006970**                       message - ops kept asking for them.
007000** 11/05/07 vbc -    .07 Rate table widened to 5 decimal places,
007100**                       matches the new county rate feed.
007150** 09/03/09 tjw -    .08 W-Xchk-Mismatch-Count added, first cut -
007160**                       just a counter, no trace line yet.
007200** 26/08/11 tjw -    .09 Ticket TX-0234: run log now shows the
007300**                       TXCORE cross-check total alongside the
007400**                       engine total for reconciliation.
007450** 03/04/14 vbc -    .10 UPSI-0 trace switch added for the per-
007460**                       order XCHK DIFF line, off by default.
007470** 21/10/19 tjw -    .11 Comment cleanup ahead of the vending
007480**                       rewrite below, no logic change.
007500** 17/01/26 tjw - 3.0.00 Ticket TX-0298: rebuilt for the vending
007600**                       rollout - dropped the old flat-file
007700**                       county-only rate table for the new
007800**                       four-file jurisdiction input set.
007900** 02/02/26 vbc -    .01 Ticket TX-0301: Sum table now sorted
008000**                       ascending jurisdiction before SUMMOUT
008100**                       is written.
008200** 09/02/26 tjw -    .02 Ticket TX-0305: run log grand totals
008300**                       added.
008350** 10/02/26 vbc -    .03 Ticket TX-0311: AB120's SEARCH ALL could
008360**                       land mid-run on a jurisdiction with more
008370**                       than one rate-component row, and the old
008380**                       forward-only scan then missed whichever
008390**                       rows sat ahead of the landing point in
008400**                       the table - tax was being under-summed
008410**                       for any jurisdiction where the binary
008420**                       search did not happen to land on the
008430**                       first row of its component block.  Added
008440**                       AB121-BACKUP-TO-JURIS-START to walk back
008450**                       to the first row of the block before the
008460**                       forward scan runs; caught on a Denver
008470**                       RTD reconciliation that came in three
008480**                       cents light against SUMMOUT.
008481** 10/02/26 tjw -    .04 Ticket TX-0312: a missing or non-numeric
008482**                       Net-Sales on the extract now defaults to
008483**                       zero in AA050, was going straight into
008484**                       AB120's COMPUTEs unchecked.
008485** 10/02/26 vbc -    .05 Ticket TX-0313: FACTOUT/SUMMOUT/EXCPOUT
008486**                       open-error checks split one per file -
008487**                       the old combined test always displayed
008488**                       WS-Fct-Status even when SUMMOUT or EXCPOUT
008489**                       was the one that failed to open.
008490** 10/02/26 tjw -    .06 Ticket TX-0314: a failed file open used
008491**                       to skip straight to GOBACK, no run log at
008492**                       all - now falls through AA005-FINISH-RUN
008493**                       same as a normal end of run.
008494** 10/02/26 vbc -    .07 Ticket TX-0315: TX003 read-status check
008495**                       added after all four sequential reads,
008496**                       new TX010 message covers the three
008497**                       reference files - a genuine READ error
008498**                       used to run straight through unnoticed.
008499*
008500 ENVIRONMENT              DIVISION.
008600*==================================
008700 CONFIGURATION            SECTION.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS TX-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
009100     UPSI-0 ON STATUS IS TX-XCHK-TRACE-ON
009200             OFF STATUS IS TX-XCHK-TRACE-OFF.
009300**    UPSI-0 up = display the TXCORE cross-check line per order
009400**    on the run log - ops leave it down, noisy on a big run.
009500 INPUT-OUTPUT             SECTION.
009600 FILE-CONTROL.
009700     SELECT   ORDERS-FILE
009800              ASSIGN TO ORDERS-FILE
009900              ORGANIZATION IS SEQUENTIAL
010000              FILE STATUS IS WS-Ord-Status.
010100     SELECT   TAXCLASS-FILE
010200              ASSIGN TO TAXCLASS-FILE
010300              ORGANIZATION IS SEQUENTIAL
010400              FILE STATUS IS WS-Cls-Status.
010500     SELECT   MACHMAP-FILE
010600              ASSIGN TO MACHMAP-FILE
010700              ORGANIZATION IS SEQUENTIAL
010800              FILE STATUS IS WS-Map-Status.
010900     SELECT   RATES-FILE
011000              ASSIGN TO RATES-FILE
011100              ORGANIZATION IS SEQUENTIAL
011200              FILE STATUS IS WS-Rat-Status.
011300     SELECT   FACTOUT-FILE
011400              ASSIGN TO FACTOUT-FILE
011500              ORGANIZATION IS SEQUENTIAL
011600              FILE STATUS IS WS-Fct-Status.
011700     SELECT   SUMMOUT-FILE
011800              ASSIGN TO SUMMOUT-FILE
011900              ORGANIZATION IS SEQUENTIAL
012000              FILE STATUS IS WS-Sum-Status.
012100     SELECT   EXCPOUT-FILE
012200              ASSIGN TO EXCPOUT-FILE
012300              ORGANIZATION IS SEQUENTIAL
012400              FILE STATUS IS WS-Exc-Status.
012500*
012600 DATA                     DIVISION.
012700*==================================
012800 FILE SECTION.
012900*-------------
012950**    Filing-cycle transaction extract - one line per vending
012960**    sale, sequential, arrives already sorted the way the
012970**    extract job produces it (this program does not care about
012980**    that order, it just reads it start to end).
012990**
013000 FD  ORDERS-FILE
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 82 CHARACTERS.
013300 COPY "WSTXORD.cob".
013400**
013450**    Sku to tax class master - loaded whole into TX-Class-Table
013460**    at AA020, searched once per order line at AB100.
013470**
013500 FD  TAXCLASS-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 60 CHARACTERS.
013800 COPY "WSTXCLS.cob".
013900**
013950**    Device number to jurisdiction / zip mapping - one row per
013960**    vending unit, loaded into TX-Map-Table at AA020.
013970**
014000 FD  MACHMAP-FILE
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 25 CHARACTERS.
014300 COPY "WSTXMAP.cob".
014400**
014450**    Jurisdiction rate table - one row per component (state,
014460**    county, city, RTD, special district), loaded into
014470**    TX-Rat-Table at AA020, SEARCH ALL'd and scanned at AB120.
014480**
014500 FD  RATES-FILE
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 40 CHARACTERS.
014800 COPY "WSTXRAT.cob".
014900**
014950**    Fact output - one record per order line, posted by AB130.
014960**    This is the file downstream reporting keys off of.
014970**
015000 FD  FACTOUT-FILE
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 111 CHARACTERS.
015300 COPY "WSTXFCT.cob".
015400**
015450**    Jurisdiction roll-up - one record per jurisdiction seen this
015460**    run (plus the jurisdiction-zero sentinel), written by AA062
015470**    after the AA061 sort.
015480**
015500 FD  SUMMOUT-FILE
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 32 CHARACTERS.
015800 COPY "WSTXSUM.cob".
015900**
015950**    Unmapped-Sku / unmapped-device exceptions, once per distinct
015960**    key - written by AA070 at end of run from the two seen-
015970**    tables built up during order processing.
015980**
016000 FD  EXCPOUT-FILE
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 32 CHARACTERS.
016300 COPY "WSTXEXC.cob".
016400**
016500 WORKING-STORAGE SECTION.
016600*-----------------------
016700 77  Prog-Name              pic x(17) value 'TXENG  (3.0.00)'.
016800***
016900**    In-memory reference tables and the CALL linkage to TXCORE -
017000**    same shape as the checked-in copybooks, one COPY apiece.
017100 COPY "WSTXTAB.cob".
017200 COPY "WSTXMSG.cob".
017300***
017400 COPY "WSTXLNK.cob".
017500**    Built fresh per order in AB120, then CALLed into TXCORE -
017600**    Txc-Line-Tax comes back as the cross-check total, logged
017700**    against Ft-Tax-Total but never posted over it.
017800***
017900 01  WS-File-Statuses.
018000     03  WS-Ord-Status          pic xx.
018100     03  WS-Cls-Status          pic xx.
018200     03  WS-Map-Status          pic xx.
018300     03  WS-Rat-Status          pic xx.
018400     03  WS-Fct-Status          pic xx.
018500     03  WS-Sum-Status          pic xx.
018600     03  WS-Exc-Status          pic xx.
018650     03  filler                 pic x(4).
018700***
018710**    One two-byte FILE STATUS per SELECT above - checked right
018720**    after each OPEN/READ/WRITE, never left to default handling.
018730**
018800 01  WS-Switches.
018900     03  WS-Ord-Eof-Sw          pic x     value 'N'.
019000         88  WS-Ord-Eof                   value 'Y'.
019100     03  WS-Cls-Eof-Sw          pic x     value 'N'.
019200         88  WS-Cls-Eof                   value 'Y'.
019300     03  WS-Map-Eof-Sw          pic x     value 'N'.
019400         88  WS-Map-Eof                   value 'Y'.
019500     03  WS-Rat-Eof-Sw          pic x     value 'N'.
019600         88  WS-Rat-Eof                   value 'Y'.
019700     03  WS-Cls-Found-Sw        pic x     value 'N'.
019800         88  WS-Cls-Found                 value 'Y'.
019900     03  WS-Map-Found-Sw        pic x     value 'N'.
020000         88  WS-Map-Found                 value 'Y'.
020100     03  WS-Rat-Found-Sw        pic x     value 'N'.
020200         88  WS-Rat-Found                 value 'Y'.
020300     03  WS-Sum-Found-Sw        pic x     value 'N'.
020400         88  WS-Sum-Found                 value 'Y'.
020500     03  WS-Sku-Seen-Sw         pic x     value 'N'.
020600         88  WS-Sku-Already-Seen          value 'Y'.
020700     03  WS-Dev-Seen-Sw         pic x     value 'N'.
020800         88  WS-Dev-Already-Seen          value 'Y'.
020900     03  WS-Files-Ok-Sw         pic x     value 'Y'.
021000         88  WS-All-Files-Ok              value 'Y'.
021050     03  filler                 pic x(4).
021100***
021200 01  WS-Counters.
021300     03  W-Ord-Read-Count       pic 9(7)  comp.
021400     03  W-Fct-Written-Count    pic 9(7)  comp.
021500     03  W-Sum-Written-Count    pic 9(7)  comp.
021600     03  W-Exc-Written-Count    pic 9(7)  comp.
021700     03  W-Cls-Loaded-Count     pic 9(7)  comp.
021800     03  W-Map-Loaded-Count     pic 9(7)  comp.
021900     03  W-Rat-Loaded-Count     pic 9(7)  comp.
022000     03  W-Xchk-Mismatch-Count  pic 9(7)  comp.
022050     03  filler                 pic x(4).
022100**        Orders where Txc-Line-Tax (TXCORE) disagreed with
022200**        Ft-Tax-Total (the engine) by a penny or more - a real
022300**        mismatch usually means a rate row split oddly.
022400***
022500 01  WS-Sum-Ix-Areas.
022600     03  W-Sub-1                pic 9(4)  comp.
022700     03  W-Sub-2                pic 9(4)  comp.
022750     03  filler                 pic x(4).
022800***
022810**    Two lone subscripts driving the AA061 exchange sort - kept
022820**    outside the sort's own table since Tx-Sum-Ix (in
022830**    WSTXTAB.cob) is spoken for by the summary-write loop above.
022840**
022900 01  WS-Sum-Swap-Entry.
023000     03  W-Swap-Juris           pic 9(5).
023100     03  W-Swap-Taxable         pic s9(9)v99  comp-3.
023200     03  W-Swap-Collected       pic s9(9)v99  comp-3.
023250     03  filler                 pic x(4).
023300**        Scratch area for the AA061 exchange sort - one entry
023400**        wide, same shape as Tx-Sum-Entry in WSTXTAB.cob.
023500***
023600 01  WS-Order-Date-Work         pic 9(8).
023700 01  WS-Order-Date-Alt          redefines WS-Order-Date-Work.
023800     03  W-Txn-Ccyy             pic 9(4).
023900     03  W-Txn-Mm               pic 9(2).
024000     03  W-Txn-Dd               pic 9(2).
024100**        Split view, not used for the effective-date compare
024200**        (that is a straight numeric range test) - kept for the
024300**        odd ops query about a specific posting month.
024400***
024500 01  WS-Grand-Totals.
024600     03  W-Grand-Taxable        pic s9(9)v99.
024700     03  W-Grand-Collected      pic s9(9)v99.
024800 01  WS-Grand-Totals-Alt        redefines WS-Grand-Totals.
024900     03  W-Grand-Totals-Chars   pic x(24).
025000***
025100 01  WS-Juris-Work              pic 9(5).
025200 01  WS-Taxability-Norm         pic x(20).
025300 01  WS-Taxability-Norm-Alt     redefines WS-Taxability-Norm.
025400     03  W-Tax-Norm-Char        pic x     occurs 20.
025500**        Character-cell view, held over from the days the
025600**        taxability text was scanned byte at a time - INSPECT
025700**        does the work now, see AB105, but ops dump this view
025800**        when a class record looks suspect.
025900***
026000 01  WS-Case-Fold-Areas.
026100     03  W-Lower-Alphabet       pic x(26)
026200         value 'abcdefghijklmnopqrstuvwxyz'.
026300     03  W-Upper-Alphabet       pic x(26)
026400         value 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026450     03  filler                 pic x(4).
026500***
026600 01  WS-Taxability-Tallies.
026700     03  W-Local-Tally          pic 9(3)  comp.
026800     03  W-Only-Tally           pic 9(3)  comp.
026900     03  W-Exempt-Tally         pic 9(3)  comp.
026950     03  filler                 pic x(4).
027000***
027010**    One 4dp accumulator per rate component plus a running total -
027020**    held one decimal place wider than the 2dp output fields so
027030**    AB120's summing does not lose a digit before the final
027040**    ROUNDED move down to Ft-Tax-*.
027050**
027100 01  WS-Component-Work.
027200     03  W-Acc-State-4dp        pic s9(7)v9(4).
027300     03  W-Acc-County-4dp       pic s9(7)v9(4).
027400     03  W-Acc-City-4dp         pic s9(7)v9(4).
027500     03  W-Acc-Rtd-4dp          pic s9(7)v9(4).
027600     03  W-Acc-Special-4dp      pic s9(7)v9(4).
027700     03  W-Acc-Total-4dp        pic s9(7)v9(4).
027800     03  W-Comp-4dp             pic s9(7)v9(4).
027850     03  filler                 pic x(4).
027900***
028000*
028100 PROCEDURE DIVISION.
028200*===================
028300*
028400 AA000-MAIN                   SECTION.
028500 *********************************
028550**    Top-level driver.  One pass, no restart logic - the whole
028560**    filing cycle is small enough to rerun end to end if a
028570**    downstream problem turns up, so there is no checkpoint
028580**    file to manage.
028590**
028595     MOVE     ZERO TO RETURN-CODE.
028600     PERFORM  AA010-OPEN-TX-FILES THRU AA010-EXIT.
028700     IF       NOT WS-All-Files-Ok
028750**             Ticket TX-0314.  A missing or unreadable input
028760**             already logged its own TX001/TX002 message inside
028770**             AA010 - nothing further to say here, so skip
028780**             straight past the table loads and the order loop
028790**             to AA005-FINISH-RUN below, which still prints the
028795**             run log with the bad return code AA010 set.
028800              GO TO AA005-FINISH-RUN
028900     END-IF.
029000***
029100     PERFORM  AA020-LOAD-TABLES  THRU AA020-EXIT.
029200***
029300     READ     ORDERS-FILE
029400              AT END MOVE 'Y' TO WS-Ord-Eof-Sw
029500     END-READ.
029510**    Ticket TX-0315.  AT END only catches EOF - a genuine I/O
029515**    error on the read (bad block, device gone) comes back as
029520**    some other non-'00' status and used to run straight through
029525**    unnoticed; treat it as end of file so the loop stops instead
029530**    of grinding on past a busted record.
029540     IF       WS-Ord-Status  NOT = '00' AND WS-Ord-Status NOT = '10'
029550              DISPLAY TX003 WS-Ord-Status
029560              MOVE 'Y' TO WS-Ord-Eof-Sw
029570     END-IF.
029600     PERFORM  AA050-PROCESS-ORDERS THRU AA050-EXIT
029700              UNTIL WS-Ord-Eof.
029800***
029900     PERFORM  AA060-WRITE-SUMMARY THRU AA060-EXIT.
030000     PERFORM  AA070-WRITE-EXCEPTIONS THRU AA070-EXIT.
030100     PERFORM  AA090-CLOSE-TX-FILES THRU AA090-EXIT.
030120***
030140 AA005-FINISH-RUN.
030150**    Files are closed before the run log prints so a full disk
030160**    or a late write error on FACTOUT/SUMMOUT/EXCPOUT shows up
030170**    in the same console output ops already has open.  A failed-
030180**    open run lands here too (see the GO TO above), skipping the
030190**    close since AA010 already closed whatever it had managed to
030195**    open before it aborted.
030200     PERFORM  AA080-PRINT-RUNLOG THRU AA080-EXIT.
030400***
030500 AA000-EXIT.  GOBACK.
030600***
030700 AA010-OPEN-TX-FILES           SECTION.
030800 *********************************
030900**    Every one of the four inputs must be present - ops want a
031000**    named-file failure message, not a blind abort, so we open
031100**    all four before judging the run dead.
031200**
031300     MOVE     'Y'            TO WS-Files-Ok-Sw.
031400     OPEN     INPUT          ORDERS-FILE.
031500     IF       WS-Ord-Status  NOT = '00'
031510**             Extract job may simply not have run yet - a stale
031520**             or missing ORDERS-FILE is the single most common
031530**             reason ops calls in about this program.
031600              DISPLAY TX001 'ORDERS-FILE   ' WS-Ord-Status
031700              MOVE 'N' TO WS-Files-Ok-Sw
031800     END-IF.
031900     OPEN     INPUT          TAXCLASS-FILE.
032000     IF       WS-Cls-Status  NOT = '00'
032100              DISPLAY TX001 'TAXCLASS-FILE ' WS-Cls-Status
032200              MOVE 'N' TO WS-Files-Ok-Sw
032300     END-IF.
032400     OPEN     INPUT          MACHMAP-FILE.
032500     IF       WS-Map-Status  NOT = '00'
032600              DISPLAY TX001 'MACHMAP-FILE  ' WS-Map-Status
032700              MOVE 'N' TO WS-Files-Ok-Sw
032800     END-IF.
032900     OPEN     INPUT          RATES-FILE.
033000     IF       WS-Rat-Status  NOT = '00'
033010**             Missing RATES-FILE is treated the same as a missing
033020**             ORDERS-FILE, not a soft warning - a partial rate
033030**             table would silently under-tax every affected
033040**             jurisdiction, worse than stopping the run outright.
033100              DISPLAY TX001 'RATES-FILE    ' WS-Rat-Status
033200              MOVE 'N' TO WS-Files-Ok-Sw
033300     END-IF.
033400     IF       NOT WS-All-Files-Ok
033500              DISPLAY SY001
033600              MOVE  16 TO RETURN-CODE
033700              PERFORM AA090-CLOSE-TX-FILES THRU AA090-EXIT
033800              GO TO AA010-EXIT
033900     END-IF.
034000***
034050**    Outputs are only opened once all four inputs are confirmed
034060**    good above - no point creating empty FACTOUT/SUMMOUT/EXCPOUT
034070**    files for a run that is about to abort anyway; a zero-byte
034080**    FACTOUT sitting on disk has confused downstream jobs before.
034090**
034100     OPEN     OUTPUT         FACTOUT-FILE.
034150**    Ticket TX-0313.  Each output status checked and reported on
034155**    its own, same as the four inputs above - the old combined
034158**    OR test always displayed WS-Fct-Status even when it was
034161**    SUMMOUT-FILE or EXCPOUT-FILE that actually failed to open,
034164**    same copy-paste mistake the 04/06/00 fix above caught on
034167**    the MACHMAP open message.
034170**
034200     IF       WS-Fct-Status NOT = '00'
034210              DISPLAY TX002 WS-Fct-Status
034220              MOVE 'N' TO WS-Files-Ok-Sw
034230              MOVE  16 TO RETURN-CODE
034240     END-IF.
034300     OPEN     OUTPUT         SUMMOUT-FILE.
034310     IF       WS-Sum-Status NOT = '00'
034320              DISPLAY TX002 WS-Sum-Status
034330              MOVE 'N' TO WS-Files-Ok-Sw
034340              MOVE  16 TO RETURN-CODE
034350     END-IF.
034400     OPEN     OUTPUT         EXCPOUT-FILE.
034410     IF       WS-Exc-Status NOT = '00'
034420              DISPLAY TX002 WS-Exc-Status
034430              MOVE 'N' TO WS-Files-Ok-Sw
034440              MOVE  16 TO RETURN-CODE
034450     END-IF.
035100***
035200 AA010-EXIT.  EXIT SECTION.
035300***
035400 AA020-LOAD-TABLES             SECTION.
035500 *********************************
035600**    The three reference extracts arrive pre-sorted ascending on
035700**    their table key (a condition of the nightly extract job) -
035800**    that lets AB100/AB110/AB120 use SEARCH ALL, not a linear
035900**    scan, against tables that can run into the thousands.
036000**
036100     READ     TAXCLASS-FILE
036200              AT END MOVE 'Y' TO WS-Cls-Eof-Sw
036300     END-READ.
036310**    Ticket TX-0315.  Same reasoning as the ORDERS-FILE check in
036320**    AA000-MAIN above - a non-EOF, non-zero status here means the
036330**    table load stops with whatever rows it already has rather
036340**    than looping on a damaged extract.
036350     IF       WS-Cls-Status  NOT = '00' AND WS-Cls-Status NOT = '10'
036360              DISPLAY TX010 WS-Cls-Status
036370              MOVE 'Y' TO WS-Cls-Eof-Sw
036380     END-IF.
036400     PERFORM  AA021-LOAD-ONE-CLASS THRU AA021-EXIT
036500              UNTIL WS-Cls-Eof.
036600***
036700     READ     MACHMAP-FILE
036800              AT END MOVE 'Y' TO WS-Map-Eof-Sw
036900     END-READ.
036910     IF       WS-Map-Status  NOT = '00' AND WS-Map-Status NOT = '10'
036920              DISPLAY TX010 WS-Map-Status
036930              MOVE 'Y' TO WS-Map-Eof-Sw
036940     END-IF.
037000     PERFORM  AA022-LOAD-ONE-MACHMAP THRU AA022-EXIT
037100              UNTIL WS-Map-Eof.
037200***
037300     READ     RATES-FILE
037400              AT END MOVE 'Y' TO WS-Rat-Eof-Sw
037500     END-READ.
037510     IF       WS-Rat-Status  NOT = '00' AND WS-Rat-Status NOT = '10'
037520              DISPLAY TX010 WS-Rat-Status
037530              MOVE 'Y' TO WS-Rat-Eof-Sw
037540     END-IF.
037600     PERFORM  AA023-LOAD-ONE-RATE THRU AA023-EXIT
037700              UNTIL WS-Rat-Eof.
037800***
037900     DISPLAY  TX004 W-Cls-Loaded-Count SPACE
038000                    W-Map-Loaded-Count SPACE W-Rat-Loaded-Count.
038100***
038200 AA020-EXIT.  EXIT SECTION.
038300***
038400 AA021-LOAD-ONE-CLASS          SECTION.
038500 *********************************
038550**    One record in, one table row out.  Tx-Cls-Key is what
038560**    AB100 above will SEARCH ALL on later, so the extract's own
038570**    sort order on Sku is what makes that search work at all -
038580**    do not let anyone feed this an unsorted extract.
038590**
038600     IF       Tx-Cls-Count < 3000
038700              ADD 1 TO Tx-Cls-Count
038800              ADD 1 TO W-Cls-Loaded-Count
038900              MOVE TC-Sku                TO
039000                   Tx-Cls-Key(Tx-Cls-Count)
039100              MOVE TC-Class              TO
039200                   Tx-Cls-Class(Tx-Cls-Count)
039300              MOVE TC-Assumed-Taxability TO
039400                   Tx-Cls-Taxability(Tx-Cls-Count)
039500     ELSE
039600              DISPLAY TX008 'TAXCLASS' TC-Sku
039700     END-IF.
039800     READ     TAXCLASS-FILE
039900              AT END MOVE 'Y' TO WS-Cls-Eof-Sw
040000     END-READ.
040050     IF       WS-Cls-Status  NOT = '00' AND WS-Cls-Status NOT = '10'
040060              DISPLAY TX010 WS-Cls-Status
040070              MOVE 'Y' TO WS-Cls-Eof-Sw
040080     END-IF.
040100***
040200 AA021-EXIT.  EXIT SECTION.
040300***
040400 AA022-LOAD-ONE-MACHMAP        SECTION.
040500 *********************************
040550**    Device-to-jurisdiction mapping - one row per vending unit,
040560**    keyed on the device number AB110 below will look it up by.
040570**    A device retired mid-quarter still shows up here until the
040580**    next extract drops it; that is a MACHMAP housekeeping
040590**    matter, not something this load paragraph has to police.
040599**
040600     IF       Tx-Map-Count < 3000
040700              ADD 1 TO Tx-Map-Count
040800              ADD 1 TO W-Map-Loaded-Count
040900              MOVE MM-Device-Number TO
041000                   Tx-Map-Key(Tx-Map-Count)
041100              MOVE MM-Zip           TO
041200                   Tx-Map-Zip(Tx-Map-Count)
041300              MOVE MM-Jurisdiction-Code TO
041400                   Tx-Map-Juris(Tx-Map-Count)
041500     ELSE
041600              DISPLAY TX008 'MACHMAP ' MM-Device-Number
041700     END-IF.
041800     READ     MACHMAP-FILE
041900              AT END MOVE 'Y' TO WS-Map-Eof-Sw
042000     END-READ.
042050     IF       WS-Map-Status  NOT = '00' AND WS-Map-Status NOT = '10'
042060              DISPLAY TX010 WS-Map-Status
042070              MOVE 'Y' TO WS-Map-Eof-Sw
042080     END-IF.
042100***
042200 AA022-EXIT.  EXIT SECTION.
042300***
042400 AA023-LOAD-ONE-RATE           SECTION.
042500 *********************************
042550**    Rate-table load.  Tx-Rat-Eff-From / Tx-Rat-Eff-To ride
042560**    along on every row but are not tested here - the run picks
042570**    up whatever the nightly extract already filtered to today's
042580**    effective window, so by the time a row reaches this table it
042590**    is assumed current.
042599**
042600     IF       Tx-Rat-Count < 6000
042700              ADD 1 TO Tx-Rat-Count
042800              ADD 1 TO W-Rat-Loaded-Count
042900              MOVE RT-Jurisdiction-Code TO
043000                   Tx-Rat-Juris(Tx-Rat-Count)
043100              MOVE RT-Component     TO
043200                   Tx-Rat-Component(Tx-Rat-Count)
043300              MOVE RT-Rate          TO Tx-Rat-Rate(Tx-Rat-Count)
043400              MOVE RT-Eff-From      TO
043500                   Tx-Rat-Eff-From(Tx-Rat-Count)
043600              MOVE RT-Eff-To        TO
043700                   Tx-Rat-Eff-To(Tx-Rat-Count)
043800     ELSE
043900              DISPLAY TX008 'RATES   ' RT-Jurisdiction-Code
044000     END-IF.
044100     READ     RATES-FILE
044200              AT END MOVE 'Y' TO WS-Rat-Eof-Sw
044300     END-READ.
044350     IF       WS-Rat-Status  NOT = '00' AND WS-Rat-Status NOT = '10'
044360              DISPLAY TX010 WS-Rat-Status
044370              MOVE 'Y' TO WS-Rat-Eof-Sw
044380     END-IF.
044400***
044500 AA023-EXIT.  EXIT SECTION.
044600***
044700 AA050-PROCESS-ORDERS          SECTION.
044800 *********************************
044810**    One order line, five steps: find its tax class, resolve the
044820**    machine to a jurisdiction, sum the applicable rate
044830**    components, post the fact record, then roll the tax and
044840**    taxable base into the jurisdiction's running summary line.
044850**    Order of the PERFORMs matters - AB130 must not fire until
044860**    AB120 has finished building the amounts it writes.
044870**
044900     ADD      1              TO W-Ord-Read-Count.
044950**    Ticket TX-0312.  A missing or non-numeric Net-Sales on the
044955**    extract must post as zero, not blow up the COMPUTEs further
044958**    down in AB120 - same defensive idiom the common maps copy-
044962**    book uses for a bad date field, just applied to an amount.
044966     IF       Ord-Net-Sales  NOT NUMERIC
044970              MOVE ZERO      TO Ord-Net-Sales
044980     END-IF.
045000     PERFORM  AB100-LOOKUP-TAXCLASS  THRU AB100-EXIT.
045100     PERFORM  AB110-LOOKUP-MACHMAP   THRU AB110-EXIT.
045200     PERFORM  AB120-CALC-COMPONENTS  THRU AB120-EXIT.
045300     PERFORM  AB130-WRITE-FACT       THRU AB130-EXIT.
045400     PERFORM  AB140-ROLLUP-SUMMARY   THRU AB140-EXIT.
045500     READ     ORDERS-FILE
045600              AT END MOVE 'Y' TO WS-Ord-Eof-Sw
045700     END-READ.
045750     IF       WS-Ord-Status  NOT = '00' AND WS-Ord-Status NOT = '10'
045760              DISPLAY TX003 WS-Ord-Status
045770              MOVE 'Y' TO WS-Ord-Eof-Sw
045780     END-IF.
045800***
045900 AA050-EXIT.  EXIT SECTION.
046000***
046100 AB100-LOOKUP-TAXCLASS         SECTION.
046200 *********************************
046300**    Ticket TX-0298.  An Sku that misses the tax-class master
046320**    comes back with blank taxability text, which AB105 below
046340**    reads as fully taxable (no LOCAL, ONLY or EXEMPT wording
046360**    to find) - and the miss itself is logged once per distinct
046380**    Sku through AB101, not once per order line, so a bad
046400**    barcode on a busy machine does not flood the exception
046420**    file.
046500**
046600     MOVE     'N'            TO WS-Cls-Found-Sw.
046700     MOVE     SPACES         TO WS-Taxability-Norm.
046800     IF       Tx-Cls-Count > ZERO
046900              SET Tx-Cls-Ix TO 1
047000              SEARCH ALL Tx-Cls-Entry
047100                AT END
047200                     MOVE 'N' TO WS-Cls-Found-Sw
047300                WHEN Tx-Cls-Key(Tx-Cls-Ix) = Ord-Sku
047400                     MOVE 'Y' TO WS-Cls-Found-Sw
047500                     MOVE Tx-Cls-Taxability(Tx-Cls-Ix)
047600                          TO WS-Taxability-Norm
047700              END-SEARCH
047800     END-IF.
047900***
048000     IF       NOT WS-Cls-Found
048100              PERFORM AB101-CHECK-SKU-SEEN THRU AB101-EXIT
048200     END-IF.
048300***
048400     PERFORM  AB105-CLASSIFY-TAXABILITY THRU AB105-EXIT.
048500***
048600 AB100-EXIT.  EXIT SECTION.
048700***
048800 AB101-CHECK-SKU-SEEN          SECTION.
048900 *********************************
049000**    Ops asked for one exception line per bad Sku, not one per
049020**    order - a stuck vending machine can push the same
049040**    unrecognized barcode through dozens of lines in a single
049060**    filing cycle, and a duplicate-riddled exception file was
049080**    getting ignored.  Tx-Sku-Seen-Table remembers every Sku
049100**    already reported so AA070 below writes it out exactly
049120**    once.
049200**
049300     MOVE     'N'            TO WS-Sku-Seen-Sw.
049400     IF       Tx-Sku-Seen-Count > ZERO
049500              SET Tx-Sku-Seen-Ix TO 1
049600              SEARCH Tx-Sku-Seen-Entry
049700                AT END
049800                     MOVE 'N' TO WS-Sku-Seen-Sw
049900                WHEN Tx-Sku-Seen-Entry(Tx-Sku-Seen-Ix) = Ord-Sku
050000                     MOVE 'Y' TO WS-Sku-Seen-Sw
050100              END-SEARCH
050200     END-IF.
050300     IF       NOT WS-Sku-Already-Seen
050400       AND    Tx-Sku-Seen-Count < 3000
050500              ADD 1 TO Tx-Sku-Seen-Count
050600              MOVE Ord-Sku TO
050700                   Tx-Sku-Seen-Entry(Tx-Sku-Seen-Count)
050800              DISPLAY TX005 Ord-Sku
050900     END-IF.
051000***
051100 AB101-EXIT.  EXIT SECTION.
051200***
051300 AB105-CLASSIFY-TAXABILITY     SECTION.
051400 *********************************
051500**    The tax-class master's Assumed-Taxability text is free
051520**    form - carries wording like "Local Only" or plain
051540**    "Exempt" mixed case, whoever typed the extract that week -
051560**    so this is a case-insensitive substring test, not an exact
051580**    compare.  Fold to upper case first (no FUNCTION
051600**    UPPER-CASE on this compiler), then tally occurrences of
051620**    LOCAL, ONLY and EXEMPT; a row scoring on both LOCAL and
051640**    ONLY is the Denver-metro local-tax-only case, EXEMPT on
051660**    its own overrides everything else on the line.
051800**
051900     INSPECT  WS-Taxability-Norm
052000              CONVERTING W-Lower-Alphabet TO W-Upper-Alphabet.
052100     MOVE     ZERO           TO W-Local-Tally W-Only-Tally
052200                                W-Exempt-Tally.
052300     INSPECT  WS-Taxability-Norm TALLYING
052400              W-Local-Tally  FOR ALL 'LOCAL'
052500              W-Only-Tally   FOR ALL 'ONLY'
052600              W-Exempt-Tally FOR ALL 'EXEMPT'.
052700***
052800     MOVE     'N'            TO Txc-Local-Only-Flag
052900                                Txc-Exempt-Flag.
053000     IF       W-Exempt-Tally > ZERO
053100              MOVE 'Y' TO Txc-Exempt-Flag
053200     ELSE
053300       IF     W-Local-Tally > ZERO AND W-Only-Tally > ZERO
053400              MOVE 'Y' TO Txc-Local-Only-Flag
053500       END-IF
053600     END-IF.
053700***
053800 AB105-EXIT.  EXIT SECTION.
053900***
054000 AB110-LOOKUP-MACHMAP          SECTION.
054100 *********************************
054200**    A device number missing from the machine map cannot be
054220**    taxed against any jurisdiction, so it is sentinelled to
054240**    jurisdiction zero here - AB120 below finds no rate rows for
054260**    jurisdiction zero and every tax component comes out zero,
054280**    and the summary picks the sentinel row up as its own line
054300**    so the shortfall is visible on SUMMOUT, not silently
054320**    absorbed.
054400**
054500     MOVE     'N'            TO WS-Map-Found-Sw.
054600     MOVE     ZERO           TO WS-Juris-Work.
054700     IF       Tx-Map-Count > ZERO
054800              SET Tx-Map-Ix TO 1
054900              SEARCH ALL Tx-Map-Entry
055000                AT END
055100                     MOVE 'N' TO WS-Map-Found-Sw
055200                WHEN Tx-Map-Key(Tx-Map-Ix) = Ord-Device-Number
055300                     MOVE 'Y' TO WS-Map-Found-Sw
055400                     MOVE Tx-Map-Juris(Tx-Map-Ix) TO WS-Juris-Work
055500              END-SEARCH
055600     END-IF.
055700***
055800     IF       NOT WS-Map-Found
055900              PERFORM AB111-CHECK-DEV-SEEN THRU AB111-EXIT
056000     END-IF.
056100***
056200 AB110-EXIT.  EXIT SECTION.
056300***
056400 AB111-CHECK-DEV-SEEN          SECTION.
056500 *********************************
056510**    Same once-only idea as AB101 above, mirrored for unmapped
056520**    device numbers instead of unmapped Skus - kept as its own
056530**    paragraph rather than folded into AB101 because the two
056540**    seen-tables are separate OCCURS DEPENDING ON areas with
056550**    their own counts and indexes.
056560**
056600     MOVE     'N'            TO WS-Dev-Seen-Sw.
056700     IF       Tx-Dev-Seen-Count > ZERO
056800              SET Tx-Dev-Seen-Ix TO 1
056900              SEARCH Tx-Dev-Seen-Entry
057000                AT END
057100                     MOVE 'N' TO WS-Dev-Seen-Sw
057200                WHEN Tx-Dev-Seen-Entry(Tx-Dev-Seen-Ix)
057300                     = Ord-Device-Number
057400                     MOVE 'Y' TO WS-Dev-Seen-Sw
057500              END-SEARCH
057600     END-IF.
057700     IF       NOT WS-Dev-Already-Seen
057800       AND    Tx-Dev-Seen-Count < 3000
057900              ADD 1 TO Tx-Dev-Seen-Count
058000              MOVE Ord-Device-Number TO
058100                   Tx-Dev-Seen-Entry(Tx-Dev-Seen-Count)
058200              DISPLAY TX006 Ord-Device-Number
058300     END-IF.
058400***
058500 AB111-EXIT.  EXIT SECTION.
058600***
058700 AB120-CALC-COMPONENTS         SECTION.
058800 *********************************
058900**    Each rate-table row selected below contributes Net-Sales
058920**    times its own Rate to the matching component bucket - a
058940**    jurisdiction commonly carries five rows (state, county,
058960**    city, RTD and a special district), and every one of them
058980**    applies to the line, not just the first row found.  Held
059000**    at 4 decimal places while accumulating so the rounding at
059100**    the bottom of this paragraph is the only rounding that
059120**    happens; every selected row's rate also feeds Txc-Rate-Sum
059140**    for the AB126-CALL-TXCORE cross-check below.
059200**
059300     MOVE     ZERO           TO W-Acc-State-4dp   W-Acc-County-4dp
059400                                W-Acc-City-4dp    W-Acc-Rtd-4dp
059500                                W-Acc-Special-4dp W-Acc-Total-4dp.
059600     MOVE     ZERO           TO Txc-Rate-Sum.
059700***
059800     IF       WS-Juris-Work NOT = ZERO AND Tx-Rat-Count > ZERO
059900              SET Tx-Rat-Ix TO 1
060000              SEARCH ALL Tx-Rat-Entry
060100                AT END
060200                     MOVE 'N' TO WS-Rat-Found-Sw
060300                WHEN Tx-Rat-Juris(Tx-Rat-Ix) = WS-Juris-Work
060400                     MOVE 'Y' TO WS-Rat-Found-Sw
060500              END-SEARCH
060600              IF WS-Rat-Found
060620                 PERFORM AB121-BACKUP-TO-JURIS-START THRU
060630                    AB121-EXIT
060640                    UNTIL Tx-Rat-Ix = 1
060650                       OR Tx-Rat-Juris(Tx-Rat-Ix - 1) NOT =
060660                          WS-Juris-Work
060700                 PERFORM AB125-SCAN-ONE-RATE-ROW THRU AB125-EXIT
060800                    UNTIL Tx-Rat-Ix > Tx-Rat-Count
060900                       OR Tx-Rat-Juris(Tx-Rat-Ix) NOT =
061000                          WS-Juris-Work
061100              END-IF
061200     END-IF.
061300***
061400**    Local Only forces the state component to zero, ticket
061450**    TX-0234 (Denver metro carve-out).
061500**    Exempt forces the whole line to zero, no components apply.
061600**
061700     IF       Txc-Exempt
061800              MOVE ZERO TO W-Acc-State-4dp   W-Acc-County-4dp
061900                           W-Acc-City-4dp    W-Acc-Rtd-4dp
062000                           W-Acc-Special-4dp
062100     ELSE
062200       IF     Txc-Local-Only
062300              MOVE ZERO TO W-Acc-State-4dp
062400       END-IF
062500     END-IF.
062600***
062700     COMPUTE  W-Acc-Total-4dp =
062800              W-Acc-State-4dp   + W-Acc-County-4dp +
062900              W-Acc-City-4dp    + W-Acc-Rtd-4dp    +
063000              W-Acc-Special-4dp.
063100***
063200     COMPUTE  Ft-Tax-State   ROUNDED = W-Acc-State-4dp.
063300     COMPUTE  Ft-Tax-County  ROUNDED = W-Acc-County-4dp.
063400     COMPUTE  Ft-Tax-City    ROUNDED = W-Acc-City-4dp.
063500     COMPUTE  Ft-Tax-Rtd     ROUNDED = W-Acc-Rtd-4dp.
063600     COMPUTE  Ft-Tax-Special ROUNDED = W-Acc-Special-4dp.
063700     COMPUTE  Ft-Tax-Total   ROUNDED = W-Acc-Total-4dp.
063800***
063900     PERFORM  AB126-CALL-TXCORE THRU AB126-EXIT.
064000***
064100 AB120-EXIT.  EXIT SECTION.
064200***
064210 AB121-BACKUP-TO-JURIS-START   SECTION.
064220 *********************************
064230**    Ticket TX-0311.  Tx-Rat-Table is keyed ascending on
064240**    Tx-Rat-Juris alone, so a jurisdiction with more than one
064250**    component row (the normal case) is a run of duplicate
064260**    keys, and SEARCH ALL's binary search can land on any row
064270**    in that run, not necessarily the first one.  Left
064280**    uncorrected, AB125 below - which only ever steps forward -
064290**    would silently miss whichever component rows sit before
064300**    the landing point, and the fact/summary totals would come
064310**    up short with no error raised anywhere.  This paragraph is
064320**    PERFORMed once per row, backing the index up one row at a
064330**    time, until the row before it belongs to a different
064340**    jurisdiction (or there is no row before it) - only then
064350**    does the forward scan below start from the true first row
064360**    of the block.
064370**
064380     SET      Tx-Rat-Ix DOWN BY 1.
064390***
064395 AB121-EXIT.  EXIT SECTION.
064397***
064399 AB125-SCAN-ONE-RATE-ROW       SECTION.
064400 *********************************
064500**    Both bounds of the effective-dating window on a rate row
064520**    are inclusive - a row is in force on its Eff-From date and
064540**    still in force on its Eff-To date, not just the days
064560**    strictly between them.
064600**
064700     IF       Tx-Rat-Eff-From(Tx-Rat-Ix) <= Ord-Txn-Date
064800       AND    Tx-Rat-Eff-To(Tx-Rat-Ix)   >= Ord-Txn-Date
064900              COMPUTE W-Comp-4dp =
065000                      Ord-Net-Sales * Tx-Rat-Rate(Tx-Rat-Ix)
065100              ADD     Tx-Rat-Rate(Tx-Rat-Ix) TO Txc-Rate-Sum
065200              EVALUATE Tx-Rat-Component(Tx-Rat-Ix)
065300                WHEN 'STATE'
065400                     ADD W-Comp-4dp TO W-Acc-State-4dp
065500                WHEN 'COUNTY'
065600                     ADD W-Comp-4dp TO W-Acc-County-4dp
065700                WHEN 'CITY'
065800                     ADD W-Comp-4dp TO W-Acc-City-4dp
065900                WHEN 'RTD'
066000                     ADD W-Comp-4dp TO W-Acc-Rtd-4dp
066100                WHEN 'SPECIAL'
066200                     ADD W-Comp-4dp TO W-Acc-Special-4dp
066300                WHEN OTHER
066400                     DISPLAY TX008 'RATE-CMP'
066500                             Tx-Rat-Component(Tx-Rat-Ix)
066600              END-EVALUATE
066700     END-IF.
066800     SET      Tx-Rat-Ix UP BY 1.
066900***
067000 AB125-EXIT.  EXIT SECTION.
067100***
067200 AB126-CALL-TXCORE             SECTION.
067300 *********************************
067400**    TXCORE cross-check - Txc-Rate-Sum and the taxability flags
067500**    were already set above; TXCORE hands back its own Line-Tax
067600**    which we log against the engine total but never post.
067700**
067800     MOVE     Ord-Net-Sales  TO Txc-Net-Sales.
067900     CALL     'TXCORE'       USING TX-Core-Linkage.
068000     IF       Txc-Line-Tax NOT = Ft-Tax-Total
068050**             A mismatch here is expected sometimes - TXCORE
068060**             rounds one summed rate once, this program rounds
068070**             each component separately, and rounding a sum is
068080**             not always the same as summing the roundings.  Off
068090**             by a penny on a handful of lines a run is normal;
068095**             a run with hundreds of mismatches is what gets
068097**             looked at.
068100              ADD 1 TO W-Xchk-Mismatch-Count
068200              IF TX-XCHK-TRACE-ON
068300                 DISPLAY 'TX0XX XCHK DIFF DEV=' Ord-Device-Number
068400                         ' ENGINE=' Ft-Tax-Total
068500                         ' CORE=' Txc-Line-Tax
068600              END-IF
068700     END-IF.
068800***
068900 AB126-EXIT.  EXIT SECTION.
069000***
069100 AB130-WRITE-FACT              SECTION.
069200 *********************************
069205**    One FACTOUT record per order line, unconditionally - even
069210**    an unmapped device or unrecognized Sku still posts a fact
069215**    row (jurisdiction zero, tax zero); the exception file notes
069220**    the problem, FACTOUT is not the place ops go looking for it.
069225**
069300     MOVE     Ord-Txn-Date      TO Ft-Txn-Date.
069400     MOVE     Ord-Device-Number TO Ft-Device-Number.
069500     MOVE     Ord-Sku           TO Ft-Sku.
069600     MOVE     WS-Juris-Work     TO Ft-Jurisdiction-Code.
069700     MOVE     Ord-Net-Sales     TO Ft-Net-Sales.
069800     WRITE    TX-Fact-Record.
069900     IF       WS-Fct-Status NOT = '00'
070000              DISPLAY TX007 WS-Fct-Status
070100     ELSE
070200              ADD 1 TO W-Fct-Written-Count
070300     END-IF.
070400***
070500 AB130-EXIT.  EXIT SECTION.
070600***
070700 AB140-ROLLUP-SUMMARY          SECTION.
070800 *********************************
070900**    Sentinel jurisdiction zero is just another row in this
071000**    table - it collects orders whose device never mapped.
071100**
071110**    Plain linear SEARCH, not SEARCH ALL - Tx-Sum-Entry fills in
071120**    whatever order jurisdictions are first seen this run, not
071130**    sorted, so a binary search would not be safe here.  The
071140**    table tops out at 500 rows, so the linear cost is trivial;
071150**    AA061 sorts it ascending afterwards, purely for SUMMOUT's
071160**    benefit, not for this lookup.
071170**
071200     MOVE     'N'            TO WS-Sum-Found-Sw.
071300     IF       Tx-Sum-Count > ZERO
071400              SET Tx-Sum-Ix TO 1
071500              SEARCH Tx-Sum-Entry
071600                AT END
071700                     MOVE 'N' TO WS-Sum-Found-Sw
071800                WHEN Tx-Sum-Juris(Tx-Sum-Ix) = WS-Juris-Work
071900                     MOVE 'Y' TO WS-Sum-Found-Sw
072000              END-SEARCH
072100     END-IF.
072200***
072300     IF       NOT WS-Sum-Found
072400              ADD 1 TO Tx-Sum-Count
072500              SET Tx-Sum-Ix TO Tx-Sum-Count
072600              MOVE WS-Juris-Work TO Tx-Sum-Juris(Tx-Sum-Ix)
072700              MOVE ZERO TO Tx-Sum-Taxable(Tx-Sum-Ix)
072800                           Tx-Sum-Collected(Tx-Sum-Ix)
072900     END-IF.
073000***
073100     ADD      Ord-Net-Sales  TO Tx-Sum-Taxable(Tx-Sum-Ix).
073200     ADD      Ft-Tax-Total   TO Tx-Sum-Collected(Tx-Sum-Ix).
073300***
073400 AB140-EXIT.  EXIT SECTION.
073500***
073600 AA060-WRITE-SUMMARY           SECTION.
073700 *********************************
073800**    Ticket TX-0305 - ops wanted the run log's grand totals to
073820**    tie out against the SUMMOUT extract without adding a
073840**    calculator, so W-Grand-Taxable and W-Grand-Collected are
073860**    accumulated here too, one pass over the now-sorted table,
073880**    rather than re-reading SUMMOUT back in for the run log.
074000**
074100     PERFORM  AA061-SORT-SUM-TABLE THRU AA061-EXIT.
074200     MOVE     ZERO           TO W-Grand-Taxable W-Grand-Collected.
074300     PERFORM  AA062-WRITE-ONE-SUMMARY THRU AA062-EXIT
074400              VARYING Tx-Sum-Ix FROM 1 BY 1
074500              UNTIL Tx-Sum-Ix > Tx-Sum-Count.
074600***
074700 AA060-EXIT.  EXIT SECTION.
074800***
074900 AA061-SORT-SUM-TABLE          SECTION.
075000 *********************************
075100**    Straight exchange sort, ascending jurisdiction - the table
075200**    tops out at 500 rows, well within reach of the simple way.
075300**
075400     IF       Tx-Sum-Count > 1
075500              PERFORM AA063-OUTER-PASS THRU AA063-EXIT
075600                 VARYING W-Sub-1 FROM 1 BY 1
075700                 UNTIL W-Sub-1 > Tx-Sum-Count - 1
075800     END-IF.
075900***
076000 AA061-EXIT.  EXIT SECTION.
076100***
076200 AA063-OUTER-PASS              SECTION.
076300 *********************************
076305**    One bubble pass over the whole table for this value of
076310**    W-Sub-1 - AA064 below does the actual compare-and-swap on
076315**    each adjacent pair.
076320**
076400     PERFORM  AA064-INNER-PASS THRU AA064-EXIT
076500              VARYING W-Sub-2 FROM 1 BY 1
076600              UNTIL W-Sub-2 > Tx-Sum-Count - W-Sub-1.
076700***
076800 AA063-EXIT.  EXIT SECTION.
076900***
077000 AA064-INNER-PASS              SECTION.
077100 *********************************
077105**    Classic adjacent-pair exchange - swap the whole 01-level
077110**    Tx-Sum-Entry via WS-Sum-Swap-Entry rather than swapping the
077115**    three fields underneath one at a time.
077120**
077200     IF       Tx-Sum-Juris(W-Sub-2) > Tx-Sum-Juris(W-Sub-2 + 1)
077300              MOVE Tx-Sum-Entry(W-Sub-2)   TO WS-Sum-Swap-Entry
077400              MOVE Tx-Sum-Entry(W-Sub-2 + 1) TO
077500                   Tx-Sum-Entry(W-Sub-2)
077600              MOVE WS-Sum-Swap-Entry TO Tx-Sum-Entry(W-Sub-2 + 1)
077700     END-IF.
077800***
077900 AA064-EXIT.  EXIT SECTION.
078000***
078100 AA062-WRITE-ONE-SUMMARY       SECTION.
078200 *********************************
078205**    Called once per row of the now-sorted summary table -
078210**    Tx-Sum-Ix is set by the VARYING clause back in AA060, not
078215**    by a SEARCH here.
078220**
078300     MOVE     Tx-Sum-Juris(Tx-Sum-Ix)     TO Sm-Jurisdiction-Code.
078400     MOVE     Tx-Sum-Taxable(Tx-Sum-Ix)   TO Sm-Taxable-Sales.
078500     MOVE     Tx-Sum-Collected(Tx-Sum-Ix) TO Sm-Tax-Collected.
078600     WRITE    TX-Summary-Record.
078700     IF       WS-Sum-Status NOT = '00'
078800              DISPLAY TX007 WS-Sum-Status
078900     ELSE
079000              ADD 1 TO W-Sum-Written-Count
079100     END-IF.
079200     ADD      Tx-Sum-Taxable(Tx-Sum-Ix)   TO W-Grand-Taxable.
079300     ADD      Tx-Sum-Collected(Tx-Sum-Ix) TO W-Grand-Collected.
079400***
079500 AA062-EXIT.  EXIT SECTION.
079600***
079700 AA070-WRITE-EXCEPTIONS        SECTION.
079800 *********************************
079805**    Both seen-tables were built up during AA050's order loop -
079810**    this is simply where they finally get written out, one
079815**    EXCPOUT record per distinct unmapped key.
079820**
079900     PERFORM  AA071-WRITE-SKU-EXCEPTION THRU AA071-EXIT
080000              VARYING Tx-Sku-Seen-Ix FROM 1 BY 1
080100              UNTIL Tx-Sku-Seen-Ix > Tx-Sku-Seen-Count.
080200     PERFORM  AA072-WRITE-DEV-EXCEPTION THRU AA072-EXIT
080300              VARYING Tx-Dev-Seen-Ix FROM 1 BY 1
080400              UNTIL Tx-Dev-Seen-Ix > Tx-Dev-Seen-Count.
080500***
080600 AA070-EXIT.  EXIT SECTION.
080700***
080800 AA071-WRITE-SKU-EXCEPTION     SECTION.
080900 *********************************
080905**    Ex-Type literal drives whatever downstream sorts EXCPOUT by
080910**    problem type - keep it in step with AA072's DEV literal if
080915**    this ever changes.
080920**
081000     MOVE     'UNMAPPED-SKU'  TO Ex-Type.
081100     MOVE     Tx-Sku-Seen-Entry(Tx-Sku-Seen-Ix) TO Ex-Key.
081200     WRITE    TX-Exception-Record.
081300     IF       WS-Exc-Status NOT = '00'
081400              DISPLAY TX007 WS-Exc-Status
081500     ELSE
081600              ADD 1 TO W-Exc-Written-Count
081700     END-IF.
081800***
081900 AA071-EXIT.  EXIT SECTION.
082000***
082100 AA072-WRITE-DEV-EXCEPTION     SECTION.
082200 *********************************
082205**    Mirrors AA071 exactly, one field different - not worth
082210**    collapsing the two into one paragraph with a passed type
082215**    code, the shop has never done that for exception writers.
082220**
082300     MOVE     'UNMAPPED-DEV'  TO Ex-Type.
082400     MOVE     Tx-Dev-Seen-Entry(Tx-Dev-Seen-Ix) TO Ex-Key.
082500     WRITE    TX-Exception-Record.
082600     IF       WS-Exc-Status NOT = '00'
082700              DISPLAY TX007 WS-Exc-Status
082800     ELSE
082900              ADD 1 TO W-Exc-Written-Count
083000     END-IF.
083100***
083200 AA072-EXIT.  EXIT SECTION.
083300***
083400 AA080-PRINT-RUNLOG            SECTION.
083500 *********************************
083600**    Console run log for the operator - counts, grand totals
083700**    and a termination line, no Report Writer needed for this.
083800**
083810**    ORDERS READ should equal FACT RECS WRITTEN every run - a
083820**    mismatch there means AB130 hit a write error partway through
083830**    and TX007 will already be sitting further up the log.
083840**
083900     DISPLAY  '---------------------------------------------'.
084000     DISPLAY  'TXENG RUN LOG - ' Prog-Name.
084100     DISPLAY  'ORDERS READ .......... ' W-Ord-Read-Count.
084200     DISPLAY  'FACT RECS WRITTEN .... ' W-Fct-Written-Count.
084300     DISPLAY  'SUMMARY RECS WRITTEN . ' W-Sum-Written-Count.
084400     DISPLAY  'EXCEPTION RECS ....... ' W-Exc-Written-Count.
084500     DISPLAY  'UNMAPPED SKUS ........ ' Tx-Sku-Seen-Count.
084600     DISPLAY  'UNMAPPED DEVICES ..... ' Tx-Dev-Seen-Count.
084650**             Ticket TX-0234 - this line and the two grand-total
084660**             lines below it are the reconciliation ops actually
084670**             look at; everything above is a run-health check.
084700     DISPLAY  'XCHK MISMATCHES ...... ' W-Xchk-Mismatch-Count.
084800     DISPLAY  'GRAND TAXABLE SALES .. ' W-Grand-Taxable.
084900     DISPLAY  'GRAND TAX COLLECTED .. ' W-Grand-Collected.
085000     DISPLAY  TX009 RETURN-CODE.
085100     DISPLAY  '---------------------------------------------'.
085200***
085300 AA080-EXIT.  EXIT SECTION.
085400***
085500 AA090-CLOSE-TX-FILES          SECTION.
085600 *********************************
085605**    Closes whatever is open even on the early-exit path out of
085610**    AA010 above, when only some files opened cleanly - CLOSE on
085615**    a file never opened is harmless on this compiler.
085620**
085700     CLOSE    ORDERS-FILE  TAXCLASS-FILE MACHMAP-FILE RATES-FILE.
085800     CLOSE    FACTOUT-FILE SUMMOUT-FILE  EXCPOUT-FILE.
085900***
086000 AA090-EXIT.  EXIT SECTION.
086100***
