000100
000200*****************************************************************
000300*                                                                *
000400*  Linkage Area Shared Between TXENG And TXCORE                 *
000500*      One CALL per order line - TXENG passes the net sales,     *
000600*      the resolved jurisdiction's summed rate and the           *
000700*      taxability flags, TXCORE hands back Txc-Line-Tax.         *
000800*                                                                *
000900*****************************************************************
001000*
001100* 12/01/26 tjw - Created.
001200* 30/01/26 tjw - Added Txc-Effective-Rate to the linkage so the
001300*                run log can show the summed rate that produced
001400*                the cross-check tax, not just the final figure.
001500*
001600 01  TX-Core-Linkage.
001700     03  Txc-Net-Sales          pic s9(7)v99.
001800     03  Txc-Rate-Sum           pic s9v9(5).
001900*        Sum of every component rate for the resolved
002000*        jurisdiction, zero when the jurisdiction is unknown.
002100     03  Txc-Local-Only-Flag    pic x.
002200         88  Txc-Local-Only            value 'Y'.
002300     03  Txc-Exempt-Flag        pic x.
002400         88  Txc-Exempt                value 'Y'.
002500     03  Txc-Effective-Rate     pic s9v9(5).
002600     03  Txc-Line-Tax           pic s9(7)v99.
002650     03  filler                 pic x(4).
002700*
