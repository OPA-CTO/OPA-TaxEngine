000100
000200*****************************************************************
000300*                                                                *
000400*  Record Definition For Device / Jurisdiction Machine Map       *
000500*      Uses Mm-Device-Number as key                              *
000600*                                                                *
000700*****************************************************************
000800*  File size 25 bytes, 5 bytes filler reserved for growth.
000900*
001000* 08/01/26 tjw - Created.
001100* 19/01/26 vbc - Mm-Jurisdiction-Code confirmed unsigned, 5 digits
001200*
001300 01  TX-Machmap-Record.
001400     03  Mm-Device-Number       pic x(10).
001500*        Vending device identifier, matches Ord-Device-Number.
001600     03  Mm-Zip                 pic x(5).
001700*        Location zip - retained for route audits, not taxed on.
001800     03  Mm-Jurisdiction-Code   pic 9(5).
001900*        Key into the rate table, TX-Rat-Table.
002000     03  filler                 pic x(5).
002100*
