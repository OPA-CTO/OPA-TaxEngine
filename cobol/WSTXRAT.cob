000100
000200*****************************************************************
000300*                                                                *
000400*  Record Definition For Jurisdiction Rate Component File        *
000500*      Uses Rt-Jurisdiction-Code + Rt-Component as key           *
000600*      Multiple component rows per jurisdiction, each with its   *
000700*      own effective-date window - not a one-row-per-juris file. *
000800*                                                                *
000900*****************************************************************
001000*  File size 40 bytes, 3 bytes filler reserved for growth.
001100*
001200* 08/01/26 tjw - Created.
001300* 26/01/26 vbc - Rt-Rate confirmed S9V9(5), 5 places, never packed
001400*                keep DISPLAY so the auditors can read the raw fil
001500*
001600 01  TX-Rate-Record.
001700     03  Rt-Jurisdiction-Code   pic 9(5).
001800     03  Rt-Component           pic x(10).
001900*        STATE, COUNTY, CITY, RTD or SPECIAL.
002000     03  Rt-Rate                pic s9v9(5).
002100*        Component tax rate, a fraction, e.g. 0.02900.
002200     03  Rt-Eff-From            pic 9(8).
002300     03  Rt-Eff-To              pic 9(8).
002400*        Effective window, ccyymmdd, both bounds inclusive.
002500     03  filler                 pic x(3).
002600*
