000100******************************************************************
000200*
000300*             SINGLE-RATE TAX CROSS-CHECK CALCULATOR
000400*
000500******************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000**
001100 PROGRAM-ID.              TXCORE.
001200***
001300 AUTHOR.                  T J Whitcombe, at OPA Batch Sys.
001400 INSTALLATION.            Overland Peak Amusement Co - IT / Batch.
001500 DATE-WRITTEN.            08/01/1988.
001600 DATE-COMPILED.
001700 SECURITY.                Company Confidential.  Distribution
001800                          restricted to OPA Batch Systems staff.
001900***
002000 REMARKS.                 Simplified single-rate sales tax check.
002100                          Sums every rate component for a
002200                          jurisdiction into one EffectiveRate,
002300                          applies the Local-Only / Exempt rules
002400                          to that single rate, and returns one
002500                          Line-Tax.  CALLed once per order line
002600                          from TXENG as a cross-check against
002700                          the multi-component engine total -
002800                          NOT the figure posted to FACTOUT.
002900***
003000 VERSION.                 See Prog-Name in Working-Storage.
003100***
003200 CALLED BY.               TXENG.
003300 CALLS.                   None.
003400***
003500** CHANGE LOG
003600** ----------
003700** 08/01/88 tjw - 1.0.00 Created, lifted out of TXENG so the
003800**                       cross-check can be unit tested alone.
003900** 22/03/88 tjw -    .01 Rounding of Line-Tax confirmed as
004000**                       half-up, matches TXENG's engine path.
004100** 14/09/91 vbc -    .02 Fixed-state-portion literal moved to a
004200**                       77-level so QA can see it in a dump.
004300** 03/11/95 tjw -    .03 Y2K sweep: no date fields in this pgm,
004400**                       verified clean, no code change needed.
004500** 19/02/99 vbc - 3.1.00 Year-2000 certification pass for the
004600**                       whole TaxEngine suite - TXCORE signed
004700**                       off, no ccyy assumptions present.
004800** 30/07/02 tjw -    .04 EffectiveRate floor at zero documented
004900**                       inline, ops kept asking why the rate
005000**                       here can't go negative.
005100** 11/05/07 vbc -    .05 Rate table now carries 5 decimals, not
005200**                       4 - widened Txc-Rate-Sum to match.
005300** 26/08/11 tjw -    .06 Ticket TX-0234: Txc-Effective-Rate added
005400**                       to the linkage for the run log.
005500** 09/12/16 vbc -    .07 Comment cleanup, no logic change.
005600** 30/01/26 tjw - 1.1.00 Rebuilt against the new WSTXLNK.cob
005700**                       linkage layout for the vending rollout.
005800**
005900 ENVIRONMENT              DIVISION.
006000*==================================
006100 CONFIGURATION            SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT             SECTION.
006500 FILE-CONTROL.
006600**    TXCORE performs no file I-O of its own - net sales, rate
006700**    and taxability all arrive on the CALL linkage from TXENG.
006800**
006900 DATA                     DIVISION.
007000*==================================
007100 WORKING-STORAGE SECTION.
007200*-----------------------
007300 77  Prog-Name              pic x(17) value 'TXCORE (1.1.00)'.
007400**
007500 01  WS-Fixed-Rate-Grp.
007600     03  W-Fixed-State-Rate pic s9v9(5) value 0.02900.
007700*        State portion carved out of EffectiveRate under the
007800*        Local-Only rule below - a Denver-metro constant, not a
007900*        table lookup.
008000 01  WS-Fixed-Rate-Alt      redefines WS-Fixed-Rate-Grp.
008100     03  W-Fixed-Rate-Chars pic x(6).
008200*        Char view for the odd core dump - saves a convert.
008300**
008400 01  WS-Work-Areas.
008500     03  W-Effective-Rate   pic s9v9(5).
008600     03  W-Line-Tax-4dp     pic s9(7)v9(4).
008700 01  WS-Work-Areas-Alt      redefines WS-Work-Areas.
008800     03  W-Work-Chars       pic x(17).
008900**
009000 01  WS-Diag-Counts.
009100     03  W-Call-Count       pic 9(7)   comp.
009200     03  W-Zero-Tax-Count   pic 9(7)   comp.
009300*        Reserved for a future call-volume stats report -
009400*        not printed anywhere yet, see ticket TX-0301.
009500 01  WS-Diag-Counts-Alt     redefines WS-Diag-Counts.
009600     03  W-Diag-Bytes       pic x(8).
009700**
009800 LINKAGE SECTION.
009900*================
010000 COPY "WSTXLNK.cob".
010100**
010200 PROCEDURE DIVISION          USING TX-CORE-LINKAGE.
010300*============================================================
010400**
010500 BB000-MAIN                  SECTION.
010600 *********************************
010700     ADD      1              TO W-Call-Count.
010800     MOVE     ZERO           TO W-Effective-Rate
010900                                W-Line-Tax-4dp
011000                                Txc-Line-Tax.
011100**
011200     PERFORM  BB010-SUM-RATE THRU BB010-EXIT.
011300     PERFORM  BB020-APPLY-EXEMPTION THRU BB020-EXIT.
011400     PERFORM  BB030-CALC-LINE-TAX THRU BB030-EXIT.
011500**
011600     GOBACK.
011700**
011800 BB000-EXIT.  EXIT SECTION.
011900**
012000 BB010-SUM-RATE               SECTION.
012100 *********************************
012200**    EffectiveRate is simply the rate the engine already summed
012300**    across all components for this jurisdiction; zero came in
012400**    when the jurisdiction was never resolved (unmapped
012500**    device).
012600**
012700     MOVE     Txc-Rate-Sum   TO W-Effective-Rate.
012800**
012900 BB010-EXIT.  EXIT SECTION.
013000**
013100 BB020-APPLY-EXEMPTION        SECTION.
013200 *********************************
013300**    Applies the exemption rules on top of that summed rate.
013400**    Local Only  - drop the fixed state portion, floor zero.
013500**    Exempt      - whole line is tax free, effective = zero.
013600**    Otherwise   - full EffectiveRate applies untouched.
013700**
013800     IF       Txc-Exempt
013900              MOVE ZERO TO W-Effective-Rate
014000              GO TO BB020-EXIT
014100     END-IF.
014200**
014300     IF       Txc-Local-Only
014400              SUBTRACT W-Fixed-State-Rate FROM W-Effective-Rate
014500              IF W-Effective-Rate < ZERO
014600                       MOVE ZERO TO W-Effective-Rate
014700              END-IF
014800     END-IF.
014900**
015000 BB020-EXIT.  EXIT SECTION.
015100**
015200 BB030-CALC-LINE-TAX          SECTION.
015300 *********************************
015400**    Line_Tax = round-half-up(Net_Sales x effective, 2).
015500**    Held at 4dp first, same fixed-point discipline as TXENG's
015600**    own component build-up, before the final half-up rounding
015650**    move.
015700**
015800     COMPUTE  W-Line-Tax-4dp =
015900              Txc-Net-Sales * W-Effective-Rate.
016000     MOVE     W-Effective-Rate TO Txc-Effective-Rate.
016100     COMPUTE  Txc-Line-Tax ROUNDED = W-Line-Tax-4dp.
016200     IF       Txc-Line-Tax = ZERO
016300              ADD 1 TO W-Zero-Tax-Count
016400     END-IF.
016500**
016600 BB030-EXIT.  EXIT SECTION.
016700**
