000100
000200*****************************************************************
000300*                                                                *
000400*  Record Definition For Tax Class Master File                  *
000500*      Uses Tc-Sku as key                                        *
000600*                                                                *
000700*****************************************************************
000800*  File size 60 bytes, 5 bytes filler reserved for growth.
000900*
001000* 08/01/26 tjw - Created.
001100* 15/01/26 tjw - Tc-Assumed-Taxability widened to X(20), was X(12)
001200*                to hold the 'LOCAL ONLY' wording in full.
001300*
001400 01  TX-Class-Record.
001500     03  Tc-Sku                 pic x(15).
001600*        SKU key, a.k.a. Class_Key on the vendor's rebate sheet.
001700     03  Tc-Class               pic x(20).
001800*        Tax class name, e.g. SNACK, COLD-DRINK, HOT-BEVERAGE.
001900     03  Tc-Assumed-Taxability  pic x(20).
002000*        Free text - TAXABLE, EXEMPT, LOCAL ONLY.  Matched by
002100*        case-insensitive substring, see AB105 in TXENG.
002200     03  filler                 pic x(5).
002300*
