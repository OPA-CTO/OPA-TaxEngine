000100
000200*****************************************************************
000300*                                                                *
000400*  Record Definition For Orders Transaction File                *
000500*      Uses Ord-Txn-Date + Ord-Device-Number as key              *
000600*                                                                *
000700*****************************************************************
000800*  File size 82 bytes, 5 bytes filler reserved for growth.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 08/01/26 tjw - Created.
001300* 22/01/26 tjw - Ord-Product-Desc widened to X(30), match POS dump
001400* 03/02/26 vbc - Confirmed Ord-Qty/Ord-Net-Sales sep sign, no comp
001500*
001600 01  TX-Order-Record.
001700     03  Ord-Txn-Date          pic 9(8).
001800*        Transaction date, ccyymmdd, from the POS clock.
001900     03  Ord-Device-Number     pic x(10).
002000*        Vending device identifier - key to Machine Map.
002100     03  Ord-Sku               pic x(15).
002200*        Product SKU - key to Tax Class master.
002300     03  Ord-Product-Desc      pic x(30).
002400     03  Ord-Qty               pic s9(5).
002500*        Units vended this line.
002600     03  Ord-Net-Sales         pic s9(7)v99.
002700*        Net sales for the line, coin + card, excl tax.
002800     03  filler                pic x(5).
002900*
