000100
000200*****************************************************************
000300*                                                                *
000400*  Record Definition For Jurisdiction Roll-Up Summary File       *
000500*      Uses Sm-Jurisdiction-Code as key, written ascending       *
000600*      Sm-Jurisdiction-Code = 0 is the unmapped-jurisdiction bin *
000700*                                                                *
000800*****************************************************************
000900*  File size 32 bytes, 5 bytes filler reserved for growth.
001000*
001100* 09/01/26 tjw - Created.
001200*
001300 01  TX-Summary-Record.
001400     03  Sm-Jurisdiction-Code   pic 9(5).
001500     03  Sm-Taxable-Sales       pic s9(9)v99.
001600     03  Sm-Tax-Collected       pic s9(9)v99.
001700     03  filler                 pic x(5).
001800*
