000100
000200*****************************************************************
000300*                                                                *
000400*  Run-Log Message Literals                                     *
000500*      House numbering - TX0nn for this program, SY0nn          *
000600*      reserved for anything shared with the rest of the suite.  *
000700*                                                                *
000800*****************************************************************
000900*
001000* 09/01/26 tjw - Created.
001100* 21/01/26 vbc - TX008 added, table overflow needs its own msg -
001200*                was falling through to TX001 and confusing ops.
001250* 10/02/26 tjw - TX010 added, ticket TX-0315 - a bad status on a
001260*                reference-file READ had nowhere to report to.
001300*
001400 01  TX-Messages.
001500     03  SY001   pic x(46)
001600         value 'SY001 Aborting run - see message above'.
001700     03  TX001   pic x(40)
001800         value 'TX001 Required input file not found -  '.
001900     03  TX002   pic x(37)
002000         value 'TX002 Open failed, file status = '.
002100     03  TX003   pic x(33)
002200         value 'TX003 Orders read error, status ='.
002300     03  TX004   pic x(30)
002400         value 'TX004 Reference table loaded -'.
002500     03  TX005   pic x(35)
002600         value 'TX005 Unmapped SKU logged        -'.
002700     03  TX006   pic x(35)
002800         value 'TX006 Unmapped device logged     -'.
002900     03  TX007   pic x(38)
003000         value 'TX007 Fact / summary write error    -'.
003100     03  TX008   pic x(38)
003200         value 'TX008 Reference table full, dropping'.
003300     03  TX009   pic x(30)
003400         value 'TX009 Run complete, rc =     '.
003410     03  TX010   pic x(37)
003420         value 'TX010 Reference read error, status ='.
003450     03  filler   pic x(4) value spaces.
003500*
