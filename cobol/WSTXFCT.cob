000100
000200*****************************************************************
000300*                                                                *
000400*  Record Definition For Transaction-Level Fact Output File      *
000500*      One record written per Orders line - no key, sequential   *
000600*                                                                *
000700*****************************************************************
000800*  File size 111 bytes, 10 bytes filler reserved for growth.
000900*
001000* 09/01/26 tjw - Created.
001100* 28/01/26 tjw - Split Ft-Tax-Total out of the component group so
001200*                the cross-check total from TXCORE lines up 1-for-
001300*
001400 01  TX-Fact-Record.
001500     03  Ft-Txn-Date            pic 9(8).
001600     03  Ft-Device-Number       pic x(10).
001700     03  Ft-Sku                 pic x(15).
001800     03  Ft-Jurisdiction-Code   pic 9(5).
001900     03  Ft-Net-Sales           pic s9(7)v99.
002000     03  Ft-Tax-Components.
002100         05  Ft-Tax-State       pic s9(7)v99.
002200         05  Ft-Tax-County      pic s9(7)v99.
002300         05  Ft-Tax-City        pic s9(7)v99.
002400         05  Ft-Tax-Rtd         pic s9(7)v99.
002500         05  Ft-Tax-Special     pic s9(7)v99.
002600     03  Ft-Tax-Total           pic s9(7)v99.
002700     03  filler                 pic x(10).
002800*
